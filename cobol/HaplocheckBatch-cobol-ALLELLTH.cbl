000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  ALLELLTH.
000400 AUTHOR. T. MERCER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/91.
000700 DATE-COMPILED. 03/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*****************************************************************
001100*REMARKS.
001200*
001300*    RETURNS THE TRIMMED LENGTH OF A REF OR ALT ALLELE STRING --
001400*    I.E. THE NUMBER OF CHARACTERS BEFORE THE FIRST TRAILING
001500*    BLANK.  CALLED BY MTVCFIMP TO DECIDE WHETHER A HOM_VAR CALL
001600*    IS A SIMPLE SUBSTITUTION, A DELETION, OR AN INSERTION.
001700*
001800*    NO SITE STANDARD FUNCTION LIBRARY IS AVAILABLE ON THIS BOX
001900*    FOR STRING LENGTH -- THIS ROUTINE IS THE SHOP'S OWN.
002000*****************************************************************
002100*    CHANGE LOG                                                           
002200*    ----------                                                           
002300*    03/14/91  T. MERCER     ORIGINAL CODING, REQ HL-114          031491TM
002400*    09/02/93  T. MERCER     FIX: A(1) ALL-BLANK STRING RETURNED  090293TM
002500*              GARBAGE LENGTH INSTEAD OF ZERO, REQ HL-166         090293TM
002600*    11/30/98  K. OYELARAN   Y2K REVIEW -- NO DATE FIELDS HERE,   113098KO
002700*              NO CHANGE REQUIRED, SIGNED OFF PER HL-Y2K-004      113098KO
002800*    04/09/02  K. OYELARAN   RAISED FIELD TO X(50) FOR THE NEW    040902KO
002900*              MTDNA CONTAMINATION SUMMARY WORK, REQ HL-241       040902KO
003000*    07/18/07  R. PALACIOS   ADDED WS-LTH-TRACE EDIT FIELD SO     071807RP
003100*              A BAD LENGTH SHOWS UP ON THE JES LOG, REQ HL-279   071807RP
003200*****************************************************************
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 INPUT-OUTPUT SECTION.
003900*
004000 DATA DIVISION.
004100 FILE SECTION.
004200*
004300 WORKING-STORAGE SECTION.
004400 01  MISC-FIELDS.
004500     05  WS-SCAN-LTH             PIC S9(4) COMP VALUE ZERO.
004600     05  FILLER                  PIC X(1).
004700*
004800*    07/18/07 RP -- EDITED REDEFINE OF THE RETURNED LENGTH SO
004900*    THE TRACE DISPLAY BELOW SHOWS THREE DIGITS, NOT A SIGNED
005000*    HALFWORD.
005100 01  WS-LTH-TRACE                PIC S9(4) COMP.
005200 01  WS-LTH-TRACE-R REDEFINES WS-LTH-TRACE.
005300     05  FILLER                  PIC X(1).
005400     05  WS-LTH-TRACE-EDIT       PIC 999.
005500*
005600*    09/14/04 KO -- EDITED REDEFINE OF THE SCAN COUNTER SO THE
005700*    DELETION-MARKER TRACE LINE BELOW SHOWS THREE DIGITS TOO
005800 01  WS-SCAN-LTH-TRACE           PIC S9(4) COMP.
005900 01  WS-SCAN-LTH-TRACE-R REDEFINES WS-SCAN-LTH-TRACE.
006000     05  FILLER                  PIC X(1).
006100     05  WS-SCAN-LTH-EDIT        PIC 999.
006200*
006300 LINKAGE SECTION.
006400 01  TEXT1                       PIC X(50).
006500*
006600*    07/18/07 RP -- CHARACTER-TABLE VIEW OF THE INCOMING ALLELE
006700*    STRING, USED BELOW TO PULL THE FIRST CHARACTER OFF FOR THE
006800*    DELETION-MARKER TRACE LINE
006900 01  TEXT1-R REDEFINES TEXT1.
007000     05  TEXT1-CHAR              PIC X(1) OCCURS 50 TIMES.
007100 01  RETURN-LTH                  PIC S9(4) COMP.
007200*
007300 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
007400 000-CALC-LENGTH.
007500     MOVE ZERO TO RETURN-LTH.
007600     IF TEXT1 = SPACES
007700         GOBACK.
007800*
007900     INSPECT TEXT1 TALLYING WS-SCAN-LTH
008000         FOR CHARACTERS BEFORE INITIAL SPACE.
008100     MOVE WS-SCAN-LTH TO WS-SCAN-LTH-EDIT.
008200     IF TEXT1-CHAR(1) = "*"
008300         DISPLAY "ALLELLTH - DELETION MARKER, LENGTH "
008400                 WS-SCAN-LTH-EDIT.
008500     MOVE WS-SCAN-LTH TO RETURN-LTH.
008600     MOVE RETURN-LTH TO WS-LTH-TRACE-EDIT.
008700     IF RETURN-LTH = ZERO
008800         DISPLAY "ALLELLTH - RETURNED ZERO LENGTH FOR "
008900                 TEXT1 " - LENGTH FIELD " WS-LTH-TRACE-EDIT.
009000 000-EXIT.
009100     GOBACK.
009200
