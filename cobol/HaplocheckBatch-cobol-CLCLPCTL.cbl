000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  CLCLPCTL.
000400 AUTHOR. T. MERCER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/17/93.
000700 DATE-COMPILED. 02/17/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*****************************************************************
001100*REMARKS.
001200*
001300*    RETURNS ONE LINEAR-INTERPOLATION PERCENTILE (MEDIAN, P25 OR
001400*    P75) OVER A SORTED TABLE OF INTEGER HAPLOTREE DISTANCES.
001500*    THE CALLER (MTCONSUM) MUST HAVE THE TABLE IN ASCENDING
001600*    ORDER BEFORE CALLING -- THIS ROUTINE DOES NOT SORT.
001700*
001800*    RANK = (PCTL-PERCENTILE / 100) * (PCTL-COUNT - 1), A
001900*    ZERO-BASED FRACTIONAL SUBSCRIPT.  THE RESULT IS THE VALUE
002000*    AT THAT RANK, INTERPOLATED BETWEEN THE TWO BRACKETING
002100*    TABLE ENTRIES AND ROUNDED HALF-UP TO 2 DECIMALS.
002200*****************************************************************
002300*    CHANGE LOG
002400*    ----------
002500*    02/17/93  T. MERCER     ORIGINAL CODING - BLENDED CHARGE     021793TM
002600*              CALCULATION FOR THE DAILY BILLING RUN, REQ HL-140  021793TM
002700*    11/30/98  K. OYELARAN   Y2K REVIEW -- NO DATE FIELDS HERE,   113098KO
002800*              NO CHANGE REQUIRED, SIGNED OFF PER HL-Y2K-004      113098KO
002900*    04/09/02  T. MERCER     REWRITTEN AS THE LINEAR-INTERPOLATION040902TM
003000*              PERCENTILE ROUTINE FOR THE MTDNA CONTAMINATION     040902TM
003100*              SUMMARY, REQ HL-241                                040902TM
003200*    04/22/02  T. MERCER     TABLE-OF-ONE CASE RETURNED A         042202TM
003300*              DIVIDE-BY-ZERO ABEND, GUARD ADDED, REQ HL-244      042202TM
003400*    07/18/07  R. PALACIOS   PICKED UP THE EDITED-RESULT          071807RP
003500*              REDEFINE SO A BAD CALL SHOWS ON THE JES LOG        071807RP
003600*****************************************************************
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 INPUT-OUTPUT SECTION.
004300*
004400 DATA DIVISION.
004500 FILE SECTION.
004600*
004700 WORKING-STORAGE SECTION.
004800 01  MISC-FIELDS.
004900     05  WS-RANK                 PIC 9(5)V9999 COMP-3.
005000     05  WS-LOWER-IDX             PIC 9(5) COMP.
005100     05  WS-LOWER-SUB             PIC 9(5) COMP.
005200     05  WS-UPPER-SUB             PIC 9(5) COMP.
005300     05  WS-FRAC                  PIC 9V9999 COMP-3.
005400     05  WS-LOW-VAL                PIC 9(5) COMP.
005500     05  WS-HIGH-VAL               PIC 9(5) COMP.
005600*
005700*    07/18/07 RP -- EDITED REDEFINE OF THE INTERPOLATED RESULT
005800*    FOR THE TRACE DISPLAY IN 900-TRACE-RESULT.
005900 01  WS-RESULT-TRACE               PIC 9(5)V99.
006000 01  WS-RESULT-TRACE-R REDEFINES WS-RESULT-TRACE.
006100     05  WS-RESULT-TRACE-EDIT      PIC ZZZZ9.99.
006200*
006300*    07/18/07 RP -- EDITED REDEFINE OF THE ZERO-BASED FRACTIONAL
006400*    RANK, SAME TRACE LINE
006500 01  WS-RANK-TRACE                 PIC 9(5)V99.
006600 01  WS-RANK-TRACE-R REDEFINES WS-RANK-TRACE.
006700     05  WS-RANK-TRACE-EDIT        PIC ZZZZ9.99.
006800*
006900 LINKAGE SECTION.
007000 01  PCTL-CALC-REC.
007100     05  PCTL-COUNT               PIC 9(5) COMP.
007200     05  PCTL-PERCENTILE          PIC 9(3) COMP.
007300*    07/18/07 RP -- EDITED REDEFINE OF THE REQUESTED PERCENTILE
007400*    FOR THE TRACE LINE IN 900-TRACE-RESULT
007500     05  PCTL-PERCENTILE-R REDEFINES PCTL-PERCENTILE
007600                                  PIC 999.
007700     05  PCTL-TABLE OCCURS 9999 TIMES
007800                                  PIC 9(5) COMP.
007900     05  PCTL-RESULT              PIC 9(5)V99 COMP-3.
008000 01  RETURN-CD                    PIC 9(4) COMP.
008100*
008200 PROCEDURE DIVISION USING PCTL-CALC-REC, RETURN-CD.
008300 000-CALC-PERCENTILE.
008400     MOVE ZERO TO RETURN-CD.
008500     MOVE ZERO TO PCTL-RESULT.
008600     IF PCTL-COUNT = ZERO
008700         GOBACK.
008800*
008900*    04/22/02 TM -- SINGLE-VALUE TABLE, NOTHING TO INTERPOLATE.
009000     IF PCTL-COUNT = 1
009100         MOVE PCTL-TABLE(1) TO PCTL-RESULT
009200         PERFORM 900-TRACE-RESULT THRU 900-EXIT
009300         GOBACK.
009400*
009500     COMPUTE WS-RANK ROUNDED =
009600         (PCTL-PERCENTILE / 100) * (PCTL-COUNT - 1).
009700     MOVE WS-RANK TO WS-LOWER-IDX.
009800     COMPUTE WS-FRAC ROUNDED = WS-RANK - WS-LOWER-IDX.
009900     ADD 1 TO WS-LOWER-IDX GIVING WS-LOWER-SUB.
010000     MOVE WS-LOWER-SUB TO WS-UPPER-SUB.
010100*
010200     IF WS-FRAC NOT = ZERO
010300         ADD 1 TO WS-UPPER-SUB.
010400*
010500     MOVE PCTL-TABLE(WS-LOWER-SUB) TO WS-LOW-VAL.
010600     MOVE PCTL-TABLE(WS-UPPER-SUB) TO WS-HIGH-VAL.
010700*
010800     COMPUTE PCTL-RESULT ROUNDED =
010900         WS-LOW-VAL + (WS-FRAC * (WS-HIGH-VAL - WS-LOW-VAL)).
011000     PERFORM 900-TRACE-RESULT THRU 900-EXIT.
011100 000-EXIT.
011200     GOBACK.
011300*
011400*    07/18/07 RP -- LOADS THE EDITED VIEWS OF THE RANK/RESULT SO
011500*    A BAD PERCENTILE CALL SHOWS UP READABLE IN A CORE DUMP
011600*    WITHOUT HAVING TO UNPACK THE COMP-3 FIELDS BY HAND
011700 900-TRACE-RESULT.
011800     MOVE PCTL-RESULT TO WS-RESULT-TRACE-EDIT.
011900     MOVE WS-RANK TO WS-RANK-TRACE-EDIT.
012000     MOVE PCTL-PERCENTILE TO PCTL-PERCENTILE-R.
012100 900-EXIT.
012200     EXIT.
012300
012400
012500
