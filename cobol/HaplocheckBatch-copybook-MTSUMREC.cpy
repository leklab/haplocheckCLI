000100*****************************************************************
000200*    MTSUMREC -- THE ONE-LINE BATCH SUMMARY WRITTEN TO          *
000300*    SUMMARY-OUT AT THE END OF THE MTCONSUM RUN.  FIELDS ARE    *
000400*    FIXED-POSITION, NOT DELIMITED -- THIS SHOP DOES NOT SHIP   *
000500*    JSON OUT OF A BATCH STEP.                                  *
000600*****************************************************************
000700 01  SUMMARY-OUTPUT-RECORD.
000800     05  SUM-COUNT-YES            PIC 9(07).
000900     05  SUM-COUNT-NO             PIC 9(07).
001000     05  SUM-DISTANCE-MED         PIC 9(05)V99.
001100     05  SUM-DISTANCE-P25         PIC 9(05)V99.
001200     05  SUM-DISTANCE-P75         PIC 9(05)V99.
001300     05  FILLER                   PIC X(05).
001400
