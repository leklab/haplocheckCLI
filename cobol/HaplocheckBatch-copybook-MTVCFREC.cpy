000100*****************************************************************
000200*    MTVCFREC -- ONE PRE-FLATTENED VCF GENOTYPE-CALL LINE FOR   *
000300*    A SINGLE-SAMPLE MITOCHONDRIAL VCF.  MULTI-ALLELIC RECORDS  *
000400*    ARE ALREADY SPLIT ONE REF/ALT PAIR PER LINE BY THE FEED    *
000500*    THAT BUILDS VCF-IN -- THIS PROGRAM DOES NOT RE-SPLIT THEM. *
000600*    POSITIONS ARE 1-BASED AGAINST THE 16,569 BP RCRS.          *
000700*****************************************************************
000800 01  VCF-INPUT-RECORD.
000900     05  VCF-CHROM               PIC X(20).
001000     05  VCF-POS                 PIC 9(05).
001100     05  VCF-ID                  PIC X(20).
001200     05  VCF-REF                 PIC X(50).
001300     05  VCF-ALT                 PIC X(50).
001400     05  VCF-GT                  PIC X(03).
001500         88  VCF-GT-HOM-VAR          VALUE "1/1".
001600         88  VCF-GT-HET              VALUES "0/1", "1/2".
001700         88  VCF-GT-0-1              VALUE "0/1".
001800         88  VCF-GT-1-2              VALUE "1/2".
001900     05  VCF-DP                  PIC 9(05).
002000     05  VCF-AF                  PIC X(20).
002100     05  FILLER                  PIC X(07).
002200
