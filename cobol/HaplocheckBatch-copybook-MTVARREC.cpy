000100*****************************************************************
000200*    MTVARREC -- ONE CLASSIFIED VARIANT CALL, BUILT IN WORKING  *
000300*    STORAGE BY THE 300-CLASSIFY-CALL FAMILY AND FED STRAIGHT   *
000400*    INTO 400-ACCUMULATE-VARIANT.  A SINGLE VCF-IN LINE CAN     *
000500*    DRIVE THIS AREA MORE THAN ONCE (COMPLEX SUBSTITUTIONS AND  *
000600*    MULTI-BASE DELETIONS EACH EMIT ONE VARIANT PER BASE) --    *
000700*    THE DETAIL IS NOT KEPT AFTER IT HAS BEEN ADDED TO THE      *
000800*    SAMPLE TOTALS, SO THIS IS NOT A FILE RECORD.               *
000900*****************************************************************
001000 01  VARIANT-RECORD.
001100     05  VAR-POS                 PIC 9(05).
001200     05  VAR-REF                 PIC X(01).
001300     05  VAR-BASE                PIC X(01).
001400     05  VAR-TYPE                PIC 9(01).
001500         88  VAR-TYPE-HOMOPLASMY     VALUE 1.
001600         88  VAR-TYPE-HETEROPLASMY   VALUE 2.
001700         88  VAR-TYPE-DELETION       VALUE 4.
001800         88  VAR-TYPE-INSERTION      VALUE 5.
001900     05  VAR-COVERAGE             PIC 9(05).
002000     05  VAR-LEVEL                PIC 9V999.
002100     05  VAR-MAJOR                PIC X(01).
002200     05  VAR-MAJOR-LEVEL          PIC 9V999.
002300     05  VAR-MINOR                PIC X(01).
002400     05  VAR-MINOR-LEVEL          PIC 9V999.
002500     05  VAR-INSERTION            PIC X(30).
002600     05  FILLER                   PIC X(03).
002700
