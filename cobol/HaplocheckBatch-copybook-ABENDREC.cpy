000100*****************************************************************
000200*    ABENDREC -- ABNORMAL-END TRACE LINE, WRITTEN TO SYSOUT     *
000300*    WHENEVER A STEP OF THE HAPLOCHECK SUMMARY RUN GOES TO ITS  *
000400*    1000-ABEND-RTN.  CARRIES THE NAME OF THE LAST PARAGRAPH    *
000500*    ENTERED SO THE OPERATOR CAN SEE WHERE THE RUN DIED         *
000600*    WITHOUT PULLING A DUMP.                                    *
000700*****************************************************************
000800 01  ABEND-REC.
000900     05  PARA-NAME               PIC X(30).
001000     05  ABEND-REASON            PIC X(60).
001100     05  EXPECTED-VAL            PIC X(20).
001200     05  ACTUAL-VAL              PIC X(20).
001300 77  ZERO-VAL                    PIC 9(01) VALUE ZERO.
001400 77  ONE-VAL                     PIC 9(01) VALUE 1.
001500
