000100*****************************************************************
000200*    MTVERDRC -- ONE SAMPLE'S CONTAMINATION VERDICT, AS         *
000300*    PRODUCED UPSTREAM BY THE HAPLOGROUP-DISTANCE COMPARISON    *
000400*    STEP (NOT PART OF THIS RUN).  MTCONSUM READS ONE OF THESE  *
000500*    PER LINE OF VERDICT-IN.                                    *
000600*****************************************************************
000700 01  CONTAMINATION-VERDICT-RECORD.
000800     05  CONT-SAMPLE-ID           PIC X(30).
000900     05  CONT-STATUS              PIC X(03).
001000         88  CONT-STATUS-YES          VALUE "YES".
001100         88  CONT-STATUS-NO           VALUE "NO".
001200     05  CONT-DISTANCE            PIC 9(05).
001300     05  FILLER                   PIC X(02).
001400
