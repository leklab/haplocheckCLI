000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MTCONSUM.
000300 AUTHOR. T. MERCER.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 09/22/88.
000600 DATE-COMPILED. 09/22/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE HAPLOGROUP-DISTANCE COMPARISON
001300*          STEP'S ONE-LINE-PER-SAMPLE CONTAMINATION VERDICTS
001400*
001500*          IT COUNTS YES/NO VERDICTS, BUILDS A WORKING TABLE OF
001600*          THE HAPLOTREE DISTANCE CARRIED BY EVERY "YES" SAMPLE,
001700*          AND WRITES ONE SUMMARY RECORD CARRYING THE COUNTS PLUS
001800*          THE MEDIAN/P25/P75 OF THAT DISTANCE TABLE
001900*
002000*          THIS SHOP HAS NO SORT VERB ON THIS BOX -- 950-SORT-
002100*          DISTANCES DOES ITS OWN ASCENDING BUBBLE SORT
002200*
002300*          ORIGINALLY THE OLD MONTHLY CHARGE CONSOLIDATION RUN
002400*          (REQ HL-090) -- ONE INPUT FILE READ SEQUENTIALLY UNTIL
002500*          AT END, COUNTERS ROLLED UP, ONE SUMMARY LINE WRITTEN AT
002600*          CLEANUP.  THAT SKELETON WAS KEPT FOR THE 2002 MTDNA
002700*          REWRITE (REQ HL-241); ONLY THE CLASSIFY/PERCENTILE
002800*          LOGIC IN BETWEEN CHANGED
002900*
003000*          PCTL-CALC-REC IS BUILT AS EACH VERDICT IS READ (SEE
003100*          200-CLASSIFY-VERDICT), THEN PASSED TO CLCLPCTL THREE
003200*          TIMES AT CLEANUP -- ONCE EACH FOR THE MEDIAN, P25 AND
003300*          P75 OF THE HAPLOTREE DISTANCE TABLE.  A RUN WITH NO
003400*          "YES" VERDICTS SKIPS THE CLCLPCTL CALLS ENTIRELY AND
003500*          ZEROES THE THREE OUTPUT FIELDS, REQ HL-244
003600*
003700******************************************************************
003800
003900          INPUT FILE               -   DDS0001.VERDICTIN
004000
004100          OUTPUT FILE PRODUCED     -   DDS0001.SUMOUT
004200
004300          DUMP FILE                -   SYSOUT
004400
004500******************************************************************
004600*    CHANGE LOG
004700*    ----------
004800*    09/22/88  T. MERCER     ORIGINAL CODING - MONTHLY CHARGE     092288TM
004900*              CONSOLIDATION RUN, REQ HL-090                      092288TM
005000*    11/30/98  K. OYELARAN   Y2K REVIEW -- NO DATE FIELDS ARE     113098KO
005100*              STORED OR COMPARED, NO CHANGE REQUIRED, SIGNED     113098KO
005200*              OFF PER HL-Y2K-004                                 113098KO
005300*    04/09/02  T. MERCER     REWRITTEN AS THE MTDNA CONTAMINATION 040902TM
005400*              SUMMARY CONSOLIDATION STEP, REQ HL-241             040902TM
005500*    04/22/02  T. MERCER     ZERO-YES RUN WAS ABENDING IN THE     042202TM
005600*              PERCENTILE CALL, NOW ZEROES THE THREE DISTANCE     042202TM
005700*              FIELDS INSTEAD, REQ HL-244                         042202TM
005800*    09/14/04  K. OYELARAN   ADDED AN UNCONDITIONAL TRACE DISPLAY 091404KO
005900*              OF EACH PERCENTILE CALL'S RESULT SO A BAD CALL     091404KO
006000*              SHOWS UP ON THE JES LOG, REQ HL-259                091404KO
006100*    07/18/07  R. PALACIOS   RAISED PCTL-TABLE TO 9999 ENTRIES    071807RP
006200*              TO MATCH CLCLPCTL, REQ HL-279                      071807RP
006300******************************************************************
006400*
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-390.
006800 OBJECT-COMPUTER. IBM-390.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100*    SYSOUT CARRIES THE RUN-TOTAL DISPLAYS AND, ON AN ABEND, THE
007200*    STANDARD ABEND RECORD -- SAME AS MTVCFIMP
007300     SELECT SYSOUT
007400     ASSIGN TO UT-S-SYSOUT
007500       ORGANIZATION IS SEQUENTIAL.
007600
007700*    VERDICTIN IS THE ONLY INPUT TO THIS STEP -- IT COMES OFF THE
007800*    HAPLOGROUP-DISTANCE COMPARISON STEP EARLIER IN THE STREAM,
007900*    NOT OFF MTVCFIMP DIRECTLY
008000     SELECT VERDICTIN
008100     ASSIGN TO UT-S-VERDICTIN
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS IFCODE.
008400
008500*    SUMOUT IS THE ONE OUTPUT THIS RUN PRODUCES -- ONE RECORD PER
008600*    RUN, WRITTEN ONCE AT 999-CLEANUP
008700     SELECT SUMOUT
008800     ASSIGN TO UT-S-SUMOUT
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS OFCODE.
009100
009200 DATA DIVISION.
009300 FILE SECTION.
009400 FD  SYSOUT
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 130 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS SYSOUT-REC.
010000 01  SYSOUT-REC  PIC X(130).
010100
010200****** ONE CONTAMINATION VERDICT PER SAMPLE, PRODUCED UPSTREAM BY
010300****** THE HAPLOGROUP-DISTANCE COMPARISON STEP (NOT PART OF THIS
010400****** RUN)
010500 FD  VERDICTIN
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 40 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS VERDICTIN-REC.
011100 01  VERDICTIN-REC  PIC X(40).
011200
011300****** THE ONE SUMMARY LINE PRODUCED BY THIS RUN
011400 FD  SUMOUT
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 40 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS SUMOUT-REC.
012000 01  SUMOUT-REC  PIC X(40).
012100
012200 WORKING-STORAGE SECTION.
012300
012400*    STANDARD TWO-BYTE FILE STATUS PAIR, SAME LAYOUT AS MTVCFIMP.
012500*    NO-MORE-DATA IS NOT ACTUALLY TESTED -- 900-READ-VERDICTIN
012600*    DRIVES LOOP CONTROL OFF MORE-DATA-SW INSTEAD
012700 01  FILE-STATUS-CODES.
012800*    "10" IS THE STANDARD AT-END STATUS CODE THIS SHOP CHECKS FOR
012900*    ACROSS EVERY SEQUENTIAL READ IN THE SUITE
013000     05  IFCODE                  PIC X(2).
013100         88  NO-MORE-DATA            VALUE "10".
013200*    OFCODE IS NOT ACTUALLY CHECKED SINCE SUMOUT IS A ONE-RECORD
013300*    OUTPUT FILE -- KEPT FOR CONSISTENCY WITH MTVCFIMP'S LAYOUT
013400     05  OFCODE                  PIC X(2).
013500         88  CODE-WRITE              VALUE SPACES.
013600     05  FILLER                  PIC X(1).
013700
013800*    ONE CONTAMINATION VERDICT LINE
013900     COPY MTVERDRC.
014000
014100*    THE ONE OUTPUT SUMMARY LINE
014200     COPY MTSUMREC.
014300
014400*    SAME HOUSE-STANDARD ABEND LAYOUT AS MTVCFIMP -- ONE COPYBOOK
014500*    SHARED ACROSS THE WHOLE HAPLOCHECK SUITE
014600     COPY ABENDREC.
014700
014800*    04/22/02 TM -- THIS GROUP IS PASSED STRAIGHT TO CLCLPCTL AS
014900*    ITS LINKAGE RECORD.  PCTL-TABLE IS LOADED DIRECTLY BY
015000*    200-CLASSIFY-VERDICT AS EACH "YES" VERDICT IS READ -- THERE
015100*    IS NO SEPARATE WORKING COPY OF THE DISTANCE TABLE.
015200 01  PCTL-CALC-REC.
015300     05  PCTL-COUNT               PIC 9(5) COMP.
015400     05  PCTL-PERCENTILE          PIC 9(3) COMP.
015500*    07/18/07 RP -- WAS 500, RAISED TO MATCH CLCLPCTL'S LINKAGE
015600     05  PCTL-TABLE OCCURS 9999 TIMES
015700                                  PIC 9(5) COMP.
015800     05  PCTL-RESULT              PIC 9(5)V99 COMP-3.
015900*    RETURN-CD IS CLCLPCTL'S LINKAGE RETURN CODE -- NOT CHECKED
016000*    HERE SINCE CLCLPCTL HAS NEVER RETURNED ANYTHING BUT ZERO IN
016100*    PRODUCTION, BUT IT STAYS ON THE CALL FOR THE DAY THAT CHANGES
016200 01  RETURN-CD                    PIC 9(4) COMP.
016300
016400*    RUN TOTALS DISPLAYED AT 999-CLEANUP, PLUS THE BUBBLE-SORT
016500*    SUBSCRIPTS SHARED BY 950-952-954
016600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016700     05  RECORDS-READ            PIC 9(7) COMP.
016800*    COUNT-YES AND COUNT-NO ARE THE ONLY TWO VERDICT OUTCOMES THIS
016900*    FEED CARRIES -- NO THIRD STATUS EVER SHOWS UP IN PRODUCTION
017000     05  COUNT-YES                PIC 9(7) COMP.
017100     05  COUNT-NO                 PIC 9(7) COMP.
017200*    WS-I/WS-J/WS-LIMIT/WS-TEMP ARE THE BUBBLE-SORT WORK FIELDS,
017300*    USED ONLY INSIDE 950-952-954 -- NOT CARRIED ACROSS RECORDS
017400     05  WS-I                     PIC 9(5) COMP.
017500     05  WS-J                     PIC 9(5) COMP.
017600     05  WS-LIMIT                 PIC 9(5) COMP.
017700     05  WS-TEMP                  PIC 9(5) COMP.
017800     05  FILLER                   PIC X(1).
017900
018000*    NO-MORE-VERDICTIN IS THE MAINLINE'S ONLY LOOP-CONTROL TEST --
018100*    900-READ-VERDICTIN FLIPS MORE-DATA-SW TO "N" AT END
018200 01  FLAGS-AND-SWITCHES.
018300*    STARTS "Y" SO THE VERY FIRST READ-AHEAD OUT OF HOUSEKEEPING
018400*    ALWAYS EXECUTES
018500     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
018600         88  NO-MORE-VERDICTIN       VALUE "N".
018700     05  FILLER                  PIC X(1).
018800
018900 77  WS-DATE                     PIC 9(6).
019000*
019100*    09/14/04 KO -- MM/DD/YY REDEFINE OF THE RUN DATE FOR THE
019200*    HOUSEKEEPING BANNER, SAME AS MTVCFIMP
019300 01  WS-DATE-AREA                PIC 9(6).
019400 01  WS-DATE-AREA-R REDEFINES WS-DATE-AREA.
019500     05  WS-DATE-MM              PIC 99.
019600     05  WS-DATE-DD              PIC 99.
019700     05  WS-DATE-YY              PIC 99.
019800
019900*    09/14/04 KO -- EDITED REDEFINE OF EACH PERCENTILE CALL'S
020000*    RESULT, DISPLAYED EACH TIME BY 960-TRACE-PCTL
020100 01  WS-PCTL-RESULT-TRACE         PIC 9(5)V99.
020200 01  WS-PCTL-RESULT-TRACE-R REDEFINES WS-PCTL-RESULT-TRACE.
020300     05  WS-PCTL-RESULT-EDIT      PIC ZZZZ9.99.
020400
020500*    09/14/04 KO -- EDITED REDEFINE OF THE LOADED TABLE COUNT FOR
020600*    THE SAME TRACE DISPLAY
020700 01  WS-PCTL-COUNT-TRACE          PIC 9(5) COMP.
020800 01  WS-PCTL-COUNT-TRACE-R REDEFINES WS-PCTL-COUNT-TRACE.
020900     05  FILLER                  PIC X(1).
021000     05  WS-PCTL-COUNT-EDIT       PIC 9999.
021100
021200 PROCEDURE DIVISION.
021300*    ONE PASS OF THE MAINLINE PER VERDICT RECORD, THEN THE
021400*    PERCENTILE ROLL-UP AND SUMMARY WRITE AT CLEANUP
021500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021600     PERFORM 100-MAINLINE THRU 100-EXIT
021700             UNTIL NO-MORE-VERDICTIN.
021800     PERFORM 999-CLEANUP THRU 999-EXIT.
021900*    RETURN-CODE STAYS ZERO ON THE NORMAL PATH -- SAME CONVENTION
022000*    AS MTVCFIMP, ONLY THE ABEND LEG FORCES A NON-ZERO COND CODE
022100     MOVE +0 TO RETURN-CODE.
022200     GOBACK.
022300
022400*    PRIMES THE READ-AHEAD OF VERDICTIN SO 100-MAINLINE'S UNTIL
022500*    TEST WORKS ON THE FIRST PASS.  ABENDS OUT THROUGH
022600*    1000-ABEND-RTN IF THE VERDICT FEED CAME UP EMPTY -- A RUN
022700*    WITH NOTHING TO SUMMARIZE IS NOT A VALID RUN
022800 000-HOUSEKEEPING.
022900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023000     DISPLAY "******** BEGIN JOB MTCONSUM ********".
023100     ACCEPT WS-DATE FROM DATE.
023200     MOVE WS-DATE TO WS-DATE-AREA.
023300     DISPLAY "RUN DATE " WS-DATE-MM "/" WS-DATE-DD "/" WS-DATE-YY.
023400*    PCTL-CALC-REC IS CLEARED HERE AND LOADED RECORD BY RECORD
023500*    BY 200-CLASSIFY-VERDICT AS THE RUN PROGRESSES
023600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, PCTL-CALC-REC.
023700     OPEN INPUT VERDICTIN.
023800*    SUMOUT AND SYSOUT BOTH OPEN OUTPUT HERE -- SUMOUT TAKES THE
023900*    ONE NORMAL-PATH SUMMARY RECORD, SYSOUT ONLY EVER TAKES A
024000*    RECORD IF THE RUN ABENDS
024100     OPEN OUTPUT SUMOUT, SYSOUT.
024200     PERFORM 900-READ-VERDICTIN THRU 900-EXIT.
024300*    AN EMPTY VERDICT FEED MEANS THE UPSTREAM HAPLOGROUP-DISTANCE
024400*    STEP PRODUCED NOTHING FOR THIS RUN -- TREATED AS AN ABEND
024500*    RATHER THAN A ZERO-COUNT SUMMARY
024600     IF NO-MORE-VERDICTIN
024700         MOVE "EMPTY VERDICT INPUT FILE" TO ABEND-REASON
024800         GO TO 1000-ABEND-RTN.
024900 000-EXIT.
025000     EXIT.
025100
025200*    ONE PASS PER VERDICT LINE ON VERDICTIN -- CLASSIFY, THEN
025300*    READ AHEAD ONE MORE RECORD SO THE UNTIL TEST AT 100-EXIT
025400*    KNOWS WHETHER THERE IS ANOTHER PASS TO MAKE
025500 100-MAINLINE.
025600     MOVE "100-MAINLINE" TO PARA-NAME.
025700*    CLASSIFY BEFORE READ-AHEAD, SAME ORDER AS MTVCFIMP'S
025800*    MAINLINE -- THE CURRENT RECORD IS FULLY DISPOSED OF BEFORE
025900*    THE NEXT ONE IS PULLED IN
026000     PERFORM 200-CLASSIFY-VERDICT THRU 200-EXIT.
026100     PERFORM 900-READ-VERDICTIN THRU 900-EXIT.
026200 100-EXIT.
026300     EXIT.
026400
026500*    04/09/02 TM -- A "YES" VERDICT ALSO LOADS ITS DISTANCE INTO
026600*    PCTL-TABLE FOR THE END-OF-JOB PERCENTILE CALLS
026700 200-CLASSIFY-VERDICT.
026800     MOVE "200-CLASSIFY-VERDICT" TO PARA-NAME.
026900*    ONLY A YES/NO CONTAMINATION VERDICT COUNTS TOWARD THIS
027000*    SAMPLE'S TALLY -- ANY OTHER STATUS FALLS THROUGH WITH NO
027100*    ACTION, THE SAME AS A REFERENCE CALL IN THE IMPORT STEP
027200     IF CONT-STATUS-YES
027300*        LOAD THE DISTANCE STRAIGHT INTO THE NEXT PCTL-TABLE
027400*        SLOT -- NO SEPARATE WORKING TABLE, PCTL-COUNT DOUBLES AS
027500*        THE SUBSCRIPT
027600         ADD 1 TO COUNT-YES
027700         ADD 1 TO PCTL-COUNT
027800         MOVE CONT-DISTANCE TO PCTL-TABLE(PCTL-COUNT)
027900*    A NO VERDICT ONLY EVER MOVES THE DENOMINATOR -- ITS DISTANCE
028000*    NEVER GOES INTO PCTL-TABLE SINCE THE PERCENTILES ARE OF
028100*    CONTAMINATED SAMPLES ONLY
028200     ELSE IF CONT-STATUS-NO
028300         ADD 1 TO COUNT-NO.
028400 200-EXIT.
028500     EXIT.
028600
028700*    READ-AHEAD PARAGRAPH -- CALLED ONCE OUT OF HOUSEKEEPING TO
028800*    PRIME THE FIRST RECORD, THEN ONCE AT THE BOTTOM OF EVERY
028900*    MAINLINE PASS.  AT-END FLIPS MORE-DATA-SW TO "N", WHICH ENDS
029000*    THE MAINLINE PERFORM UNTIL
029100 900-READ-VERDICTIN.
029200     READ VERDICTIN INTO CONTAMINATION-VERDICT-RECORD
029300         AT END MOVE "10" TO IFCODE
029400                 MOVE "N" TO MORE-DATA-SW
029500         GO TO 900-EXIT
029600     END-READ.
029700     ADD 1 TO RECORDS-READ.
029800 900-EXIT.
029900     EXIT.
030000
030100*    THIS SHOP HAS NO SORT VERB ON THIS BOX -- ASCENDING BUBBLE
030200*    SORT OF PCTL-TABLE(1) THRU PCTL-TABLE(PCTL-COUNT)
030300 950-SORT-DISTANCES.
030400*    PCTL-COUNT IS ALSO THE HIGH SUBSCRIPT LOADED BY
030500*    200-CLASSIFY-VERDICT -- ONE OUTER PASS PER TABLE ENTRY, SAME
030600*    AS ANY TEXTBOOK BUBBLE SORT
030700     PERFORM 952-SORT-OUTER THRU 952-EXIT
030800         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > PCTL-COUNT.
030900 950-EXIT.
031000     EXIT.
031100
031200*    ONE OUTER PASS SHRINKS THE UNSORTED TAIL BY ONE EACH TIME --
031300*    THE LARGEST REMAINING VALUE BUBBLES TO THE TOP OF WHAT IS
031400*    LEFT ON EVERY INNER PASS
031500 952-SORT-OUTER.
031600*    WS-LIMIT NARROWS BY ONE EVERY OUTER PASS SINCE THE TOP
031700*    WS-I ENTRIES ARE ALREADY KNOWN SORTED AND NEED NO MORE
031800*    COMPARING
031900     COMPUTE WS-LIMIT = PCTL-COUNT - WS-I.
032000     PERFORM 954-SORT-INNER THRU 954-EXIT
032100         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-LIMIT.
032200 952-EXIT.
032300     EXIT.
032400
032500*    ONE ADJACENT-PAIR COMPARE AND SWAP -- STANDARD BUBBLE PASS
032600 954-SORT-INNER.
032700*    WS-TEMP IS THE ONLY SCRATCH SLOT THE SWAP NEEDS -- PCTL-TABLE
032800*    ITSELF HOLDS NOTHING BUT THE DISTANCES BEING SORTED
032900     IF PCTL-TABLE(WS-J) > PCTL-TABLE(WS-J + 1)
033000         MOVE PCTL-TABLE(WS-J) TO WS-TEMP
033100         MOVE PCTL-TABLE(WS-J + 1) TO PCTL-TABLE(WS-J)
033200         MOVE WS-TEMP TO PCTL-TABLE(WS-J + 1).
033300 954-EXIT.
033400     EXIT.
033500
033600*    09/14/04 KO -- EDITED-VIEW TRACE LINE FOR EACH OF THE THREE
033700*    CLCLPCTL CALLS AT CLEANUP, REQ HL-259
033800 960-TRACE-PCTL.
033900*    PCTL-RESULT AND PCTL-COUNT COME BACK FROM CLCLPCTL ALREADY
034000*    SET -- THIS PARAGRAPH ONLY EDITS THEM FOR THE CONSOLE, IT
034100*    DOES NOT TOUCH THE VALUES THEMSELVES
034200     MOVE PCTL-RESULT TO WS-PCTL-RESULT-EDIT.
034300     MOVE PCTL-COUNT TO WS-PCTL-COUNT-EDIT.
034400     DISPLAY "TRACE - PCTL " PCTL-PERCENTILE
034500             " OF " WS-PCTL-COUNT-EDIT
034600             " = " WS-PCTL-RESULT-EDIT.
034700 960-EXIT.
034800     EXIT.
034900
035000*    SORTS THE ACCUMULATED "YES" DISTANCE TABLE, CALLS CLCLPCTL
035100*    THREE TIMES FOR THE MEDIAN/P25/P75, THEN WRITES THE ONE
035200*    SUMMARY-OUTPUT-RECORD FOR THIS RUN'S SUMOUT AND DISPLAYS THE
035300*    RUN TOTALS TO SYSOUT FOR THE OPERATOR
035400 999-CLEANUP.
035500     MOVE "999-CLEANUP" TO PARA-NAME.
035600*    THREE SEPARATE CLCLPCTL CALLS, ONE PER PERCENTILE -- THE
035700*    SUBPROGRAM ONLY EVER RETURNS ONE RESULT PER CALL, SO THE
035800*    MEDIAN/P25/P75 EACH NEED THEIR OWN PASS OVER THE SAME SORTED
035900*    PCTL-TABLE
036000     IF PCTL-COUNT > ZERO
036100         PERFORM 950-SORT-DISTANCES THRU 950-EXIT
036200         MOVE 50 TO PCTL-PERCENTILE
036300         CALL 'CLCLPCTL' USING PCTL-CALC-REC, RETURN-CD
036400         MOVE PCTL-RESULT TO SUM-DISTANCE-MED
036500         PERFORM 960-TRACE-PCTL THRU 960-EXIT
036600         MOVE 25 TO PCTL-PERCENTILE
036700         CALL 'CLCLPCTL' USING PCTL-CALC-REC, RETURN-CD
036800         MOVE PCTL-RESULT TO SUM-DISTANCE-P25
036900         PERFORM 960-TRACE-PCTL THRU 960-EXIT
037000         MOVE 75 TO PCTL-PERCENTILE
037100         CALL 'CLCLPCTL' USING PCTL-CALC-REC, RETURN-CD
037200         MOVE PCTL-RESULT TO SUM-DISTANCE-P75
037300         PERFORM 960-TRACE-PCTL THRU 960-EXIT
037400     ELSE
037500*        04/22/02 TM -- NOTHING TO INTERPOLATE, REQ HL-244
037600         MOVE ZERO TO SUM-DISTANCE-MED
037700         MOVE ZERO TO SUM-DISTANCE-P25
037800         MOVE ZERO TO SUM-DISTANCE-P75.
037900
038000*    SUM-COUNT-YES/NO ARE MOVED IN FROM THE RUNNING COUNTERS ONLY
038100*    NOW, RIGHT BEFORE THE WRITE -- THE COUNTERS THEMSELVES STAY
038200*    THE WORKING TOTALS ALL THROUGH THE MAINLINE LOOP
038300     MOVE COUNT-YES TO SUM-COUNT-YES.
038400     MOVE COUNT-NO TO SUM-COUNT-NO.
038500     WRITE SUMOUT-REC FROM SUMMARY-OUTPUT-RECORD.
038600
038700*    OPERATOR-FACING TOTALS FOR THE JOB LOG -- SUMMARY-OUTPUT-
038800*    RECORD IS ALSO DISPLAYED HERE ON TOP OF THE WRITE ABOVE SO A
038900*    MISSING SUMOUT DD DOES NOT HIDE THE NUMBERS FROM THE OPERATOR
039000     CLOSE VERDICTIN, SUMOUT, SYSOUT.
039100     DISPLAY "** VERDICTS READ **".
039200     DISPLAY RECORDS-READ.
039300     DISPLAY "** CONTAMINATION-YES COUNT **".
039400     DISPLAY COUNT-YES.
039500     DISPLAY "** CONTAMINATION-NO COUNT **".
039600     DISPLAY COUNT-NO.
039700     DISPLAY "** SUMMARY-OUTPUT-RECORD **".
039800     DISPLAY SUMMARY-OUTPUT-RECORD.
039900     DISPLAY "******** NORMAL END OF JOB MTCONSUM ********".
040000 999-EXIT.
040100     EXIT.
040200
040300*    ONLY REACHED WHEN VERDICTIN CAME UP EMPTY -- WRITES THE
040400*    STANDARD ABEND RECORD, FORCES A DIVIDE-BY-ZERO SO THE STEP
040500*    CONDITION CODE SHOWS UP NON-ZERO ON THE JCL
040600 1000-ABEND-RTN.
040700*    SAME HOUSE-STANDARD ABEND LAYOUT AND FORCED DIVIDE-BY-ZERO
040800*    CONVENTION AS MTVCFIMP'S OWN 1000-ABEND-RTN -- ONE COND CODE
040900*    SCHEME ACROSS THE WHOLE HAPLOCHECK SUITE
041000     WRITE SYSOUT-REC FROM ABEND-REC.
041100     CLOSE VERDICTIN, SUMOUT, SYSOUT.
041200     DISPLAY "*** ABNORMAL END OF JOB - MTCONSUM ***"
041300         UPON CONSOLE.
041400     DIVIDE ZERO-VAL INTO ONE-VAL.
041500
041600
041700
041800
041900
042000
042100
042200
042300
042400
042500
042600
042700
042800
042900
