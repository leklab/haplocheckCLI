000100*****************************************************************
000200*    MTSAMPRC -- RUNNING VARIANT TOTALS FOR THE ONE SAMPLE      *
000300*    CARRIED BY THIS RUN'S VCF-IN FILE.  BUILT ONCE AT          *
000400*    000-HOUSEKEEPING AND ADDED TO BY EVERY VARIANT THAT        *
000500*    400-ACCUMULATE-VARIANT FEEDS IN -- NEVER READ FROM OR      *
000600*    WRITTEN TO A FILE, IT IS THE JOB'S FINAL IN-MEMORY RESULT  *
000700*    AND IS DISPLAYED AT 999-CLEANUP.                           *
000800*****************************************************************
000900 01  SAMPLE-SUMMARY-RECORD.
001000     05  SAMP-ID                     PIC X(30).
001100     05  SAMP-RANGE                  PIC X(30).
001200     05  SAMP-AMOUNT-VARIANTS        PIC 9(05).
001300     05  SAMP-AMOUNT-HOMOPLASMIES    PIC 9(05).
001400     05  SAMP-AMOUNT-HETEROPLASMIES  PIC 9(05).
001500     05  SAMP-SUM-COVERAGE           PIC 9(07)V99.
001600     05  SAMP-SUM-HET-LEVEL          PIC 9(03)V999.
001700     05  FILLER                      PIC X(06).
001800
