000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MTVCFIMP.
000300 AUTHOR. T. MERCER.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 06/03/86.
000600 DATE-COMPILED. 06/03/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS A SINGLE-SAMPLE MITOCHONDRIAL VCF
001300*          GENOTYPE-CALL FILE, PRE-FLATTENED ONE REF/ALT PAIR PER
001400*          LINE BY THE FEED THAT BUILDS VCF-IN
001500*
001600*          IT CLASSIFIES EACH CALL AS HOMOPLASMY, HETEROPLASMY,
001700*          DELETION OR INSERTION AND ACCUMULATES ONE RUNNING
001800*          SAMPLE-SUMMARY-RECORD FOR THE SAMPLE NAMED ON SAMPCARD
001900*
002000*          THE SUMMARY IS NOT WRITTEN TO A FILE -- IT IS DISPLAYED
002100*          AT 999-CLEANUP FOR THE NEXT STEP (MTCONSUM COMES LATER
002200*          IN THE HAPLOCHECK STREAM, OFF A SEPARATE VERDICT FEED)
002300*
002400*          ORIGINALLY THE OLD DAILY CHARGE EDIT RUN (REQ HL-045).
002500*          THE 1986 SKELETON -- SAMPCARD-STYLE PARM CARD, ONE
002600*          INPUT FILE READ SEQUENTIALLY UNTIL AT END, ONE
002700*          ACCUMULATOR
002800*          RECORD BUILT UP AND DISPLAYED AT CLEANUP -- WAS KEPT
002900*          AS-IS FOR THE 2002 MTDNA REWRITE (REQ HL-241); ONLY THE
003000*          EDIT/CLASSIFY LOGIC IN BETWEEN THE HOUSEKEEPING AND THE
003100*          CLEANUP CHANGED
003200*
003300*          A HOM_VAR CALL (VCF-GT-HOM-VAR) IS SPLIT INTO A
003400*          SUBSTITUTION, A DELETION, OR AN INSERTION BY COMPARING
003500*          THE TRIMMED LENGTHS OF VCF-REF AND VCF-ALT -- SEE
003600*          310-CLASSIFY-HOM-VAR.  A HET CALL (VCF-GT-HET) IS SPLIT
003700*          INTO ITS TWO CALLED ALLELES AND THEIR RELATIVE
003800*          FREQUENCIES OFF VCF-AF -- SEE 350-CLASSIFY-HET
003900*
004000******************************************************************
004100
004200          SAMPLE-ID PARM CARD      -   DDS0001.SAMPCARD
004300
004400          INPUT FILE               -   DDS0001.VCFIN
004500
004600          DUMP FILE                -   SYSOUT
004700
004800******************************************************************
004900*    CHANGE LOG
005000*    ----------
005100*    06/03/86  T. MERCER     ORIGINAL CODING - DAILY CHARGE EDIT  060386TM
005200*              RUN, REQ HL-045                                    060386TM
005300*    11/30/98  K. OYELARAN   Y2K REVIEW -- WS-DATE IS DISPLAY     113098KO
005400*              ONLY, NOT COMPARED OR STORED, NO CHANGE REQUIRED   113098KO
005500*              SIGNED OFF PER HL-Y2K-004                          113098KO
005600*    04/09/02  T. MERCER     REWRITTEN AS THE MTDNA CONTAMINATION 040902TM
005700*              SUMMARY IMPORT/CLASSIFY STEP, REQ HL-241           040902TM
005800*    04/16/02  T. MERCER     COMPLEX SUBSTITUTIONS WERE ONLY      041602TM
005900*              EMITTING THE FIRST MISMATCHED BASE, REQ HL-242     041602TM
006000*    05/02/02  T. MERCER     DELETION-MARKER RECORDS AT THE       050202TM
006100*              WRONG POSITION WHEN REF/ALT WERE EQUAL LENGTH      050202TM
006200*              AND ALT WAS "*", REQ HL-247                        050202TM
006300*    09/14/04  K. OYELARAN   ADDED AN UNCONDITIONAL TRACE DISPLAY 091404KO
006400*              OF THE PARSED HET FREQUENCY SO A BAD AF PARSE      091404KO
006500*              SHOWS UP ON THE JES LOG, REQ HL-259                091404KO
006600*    07/18/07  R. PALACIOS   RANGE-CHECK ON VCF-POS WAS ABENDING  071807RP
006700*              THE RUN -- CHANGED TO A WARNING DISPLAY, THE       071807RP
006800*              CALLER STILL WANTS THE REST OF THE SAMPLE,         071807RP
006900*              REQ HL-281                                         071807RP
007000*    02/11/11  R. PALACIOS   1/2 HET CALLS WERE FALLING THROUGH   021111RP
007100*              TO THE REFERENCE-ALLELE BRANCH, REQ HL-304         021111RP
007200******************************************************************
007300*
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER. IBM-390.
007700 OBJECT-COMPUTER. IBM-390.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000*    SYSOUT CARRIES THE RUN-TOTAL DISPLAYS AND, ON AN ABEND, THE
008100*    STANDARD ABEND RECORD -- NOT A REPORT IN THE USUAL SENSE
008200     SELECT SYSOUT
008300     ASSIGN TO UT-S-SYSOUT
008400       ORGANIZATION IS SEQUENTIAL.
008500
008600     SELECT SAMPCARD
008700     ASSIGN TO UT-S-SAMPCARD
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS OFCODE.
009000
009100     SELECT VCFIN
009200     ASSIGN TO UT-S-VCFIN
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS IFCODE.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800 FD  SYSOUT
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 130 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS SYSOUT-REC.
010400 01  SYSOUT-REC  PIC X(130).
010500
010600*    ONE PARM CARD, THE HAPLOCHECK SAMPLE NAME FOR THIS RUN
010700*    (HAPLOCHECK IS A SINGLE-SAMPLE TOOL -- ONE VCFIN, ONE SAMPLE)
010800 FD  SAMPCARD
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 30 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS SAMPCARD-REC.
011400 01  SAMPCARD-REC  PIC X(30).
011500
011600****** THIS FILE IS THE FLATTENED SINGLE-SAMPLE MTDNA VCF
011700****** ONE GENOTYPE-CALL LINE PER RECORD, MULTI-ALLELIC SITES
011800****** ALREADY SPLIT ONE REF/ALT PAIR PER LINE UPSTREAM
011900 FD  VCFIN
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 180 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS VCFIN-REC.
012500 01  VCFIN-REC  PIC X(180).
012600
012700 WORKING-STORAGE SECTION.
012800
012900*    STANDARD TWO-BYTE FILE STATUS PAIR -- IFCODE IS TESTED BY
013000*    NO-MORE-DATA AFTER EVERY READ OF VCFIN, OFCODE IS NOT
013100*    ACTUALLY CHECKED SINCE SYSOUT IS DISPLAY-ONLY, BUT THE FIELD
013200*    IS KEPT FOR CONSISTENCY WITH THE REST OF THE HAPLOCHECK SUITE
013300 01  FILE-STATUS-CODES.
013400     05  IFCODE                  PIC X(2).
013500         88  NO-MORE-DATA            VALUE "10".
013600     05  OFCODE                  PIC X(2).
013700         88  CODE-WRITE              VALUE SPACES.
013800     05  FILLER                  PIC X(1).
013900
014000*    THE FLATTENED VCF GENOTYPE-CALL LINE
014100     COPY MTVCFREC.
014200
014300*    ONE CLASSIFIED VARIANT, BUILT AND FED TO THE SAMPLE TOTALS
014400     COPY MTVARREC.
014500
014600*    THE RUNNING SAMPLE TOTALS FOR THIS RUN'S VCFIN
014700     COPY MTSAMPRC.
014800
014900     COPY ABENDREC.
015000
015100*    RUN TOTALS DISPLAYED AT 999-CLEANUP, PLUS THE SCRATCH
015200*    LENGTH/OFFSET FIELDS SHARED ACROSS THE 310-330 CLASSIFY
015300*    PARAGRAPHS.  ALL COMP FOR SPEED -- THESE ARE TOUCHED ONCE
015400*    PER GENOTYPE-CALL LINE AND VCFIN CAN RUN TO MANY THOUSANDS
015500*    OF LINES FOR A DEEPLY COVERED MTDNA GENOME
015600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015700     05  RECORDS-READ            PIC 9(7) COMP.
015800     05  RECORDS-WITH-WARNING    PIC 9(7) COMP.
015900     05  VARIANTS-EMITTED        PIC 9(7) COMP.
016000*    ALLELLTH RETURNS A SIGNED LENGTH SO A BAD CALL (EMPTY
016100*    STRING) SHOWS UP NEGATIVE INSTEAD OF WRAPPING TO A HIGH
016200*    UNSIGNED VALUE -- SEE 310-CLASSIFY-HOM-VAR
016300     05  WS-REF-LTH              PIC S9(4) COMP.
016400     05  WS-ALT-LTH              PIC S9(4) COMP.
016500     05  WS-DIFF-LTH             PIC 9(3) COMP.
016600     05  WS-INS-LTH              PIC 9(3) COMP.
016700     05  WS-INS-START            PIC 9(1) COMP.
016800     05  WS-OFFSET               PIC 9(3) COMP.
016900     05  WS-POS-LEAD-SP          PIC 9(1) COMP.
017000     05  WS-POS-LTH              PIC 9(1) COMP.
017100     05  FILLER                  PIC X(1).
017200*
017300*    07/18/07 RP -- EDITED VIEW OF VCF-POS, LEADING ZEROS
017400*    SUPPRESSED, USED TO BUILD THE INSERTION DESCRIPTOR
017500*    STRING IN 330-EMIT-INSERTION
017600 01  WS-POS-EDIT                 PIC ZZZZ9.
017700
017800*    SCRATCH FIELDS FOR 350-CLASSIFY-HET AND 360-PARSE-AF-FRACTION
017900*    ONLY -- CLEARED AND REBUILT ON EVERY HET CALL, NOT CARRIED
018000*    ACROSS RECORDS
018100 01  MISC-WS-FLDS.
018200*    THE REFERENCE BASE AND THE ONE ALT BASE THIS FEED CARRIES
018300*    (ALWAYS ONE ALT PER LINE -- MULTI-ALLELIC SITES WERE ALREADY
018400*    SPLIT UPSTREAM OF VCFIN)
018500     05  WS-REF-BASE             PIC X(1).
018600     05  WS-ALLELE-ALT           PIC X(1).
018700*    THE TWO CALLED ALLELES ONCE VCF-GT-1-2 HAS BEEN RESOLVED
018800     05  WS-ALLELE1              PIC X(1).
018900     05  WS-ALLELE2              PIC X(1).
019000*    THE TWO PARSED ALLELE FREQUENCIES OFF VCF-AF, ALWAYS SUMMING
019100*    TO 1 -- WS-HET-FREQ-2 IS DERIVED, NOT PARSED, WHEN VCF-AF
019200*    CARRIES ONLY ONE FRACTION
019300     05  WS-HET-FREQ             PIC 9V999.
019400     05  WS-HET-FREQ-2           PIC 9V999.
019500     05  WS-AF-VALUE             PIC 9V999.
019600*    UNSTRUNG HALVES OF VCF-AF WHEN IT CARRIES A COMMA-SEPARATED
019700*    PAIR, AND THE SINGLE HALF CURRENTLY BEING PARSED
019800     05  WS-AF-PART1             PIC X(10).
019900     05  WS-AF-PART2             PIC X(10).
020000     05  WS-AF-PART              PIC X(10).
020100     05  WS-AF-INT               PIC 9.
020200*
020300*    04/16/02 TM -- NUMERIC REDEFINE OF THE PARSED DECIMAL
020400*    FRACTION SO IT CAN BE DIVIDED BY 1000 WITHOUT A SITE
020500*    STANDARD FUNCTION LIBRARY -- SEE 360-PARSE-AF-FRACTION
020600     05  WS-AF-DEC               PIC X(3).
020700     05  WS-AF-DEC-N REDEFINES WS-AF-DEC
020800                                 PIC 9(3).
020900     05  FILLER                  PIC X(1).
021000
021100*    NO-MORE-VCFIN IS THE MAINLINE'S ONLY LOOP-CONTROL TEST --
021200*    900-READ-VCFIN FLIPS MORE-DATA-SW TO "N" AT END IN THE SAME
021300*    BREATH AS IT SETS IFCODE
021400 01  FLAGS-AND-SWITCHES.
021500     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
021600         88  NO-MORE-VCFIN           VALUE "N".
021700     05  FILLER                  PIC X(1).
021800
021900 77  WS-DATE                     PIC 9(6).
022000*
022100*    09/14/04 KO -- MM/DD/YY REDEFINE OF THE RUN DATE FOR THE
022200*    HOUSEKEEPING BANNER
022300 01  WS-DATE-AREA                PIC 9(6).
022400 01  WS-DATE-AREA-R REDEFINES WS-DATE-AREA.
022500     05  WS-DATE-MM              PIC 99.
022600     05  WS-DATE-DD              PIC 99.
022700     05  WS-DATE-YY              PIC 99.
022800
022900*    09/14/04 KO -- EDITED REDEFINE OF THE PARSED HET FREQUENCY,
023000*    DISPLAYED EACH TIME BY 350-CLASSIFY-HET
023100 01  WS-HET-FREQ-TRACE           PIC 9V999.
023200 01  WS-HET-FREQ-TRACE-R REDEFINES WS-HET-FREQ-TRACE.
023300     05  WS-HET-FREQ-EDIT        PIC 9.999.
023400     05  FILLER                  PIC X(1).
023500
023600 PROCEDURE DIVISION.
023700*    ONE PASS OF THE MAINLINE PER GENOTYPE-CALL RECORD, THEN THE
023800*    RUN-TOTAL DISPLAY AT CLEANUP
023900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024000     PERFORM 100-MAINLINE THRU 100-EXIT
024100             UNTIL NO-MORE-VCFIN.
024200     PERFORM 999-CLEANUP THRU 999-EXIT.
024300*    RETURN-CODE STAYS ZERO ON THE NORMAL PATH -- ONLY THE ABEND
024400*    LEG AT 1000-ABEND-RTN LEAVES A NON-ZERO CONDITION CODE ON THE
024500*    STEP, BY WAY OF THE FORCED DIVIDE-BY-ZERO
024600     MOVE +0 TO RETURN-CODE.
024700     GOBACK.
024800
024900*    OPENS SAMPCARD LONG ENOUGH TO PULL THE ONE PARM CARD, THEN
025000*    CLOSES IT -- HAPLOCHECK IS SINGLE-SAMPLE SO THERE IS ONLY
025100*    EVER ONE SAMP-ID FOR THE WHOLE RUN.  PRIMES THE READ-AHEAD
025200*    SO 100-MAINLINE'S UNTIL TEST WORKS ON THE FIRST PASS, AND
025300*    ABENDS OUT THROUGH 1000-ABEND-RTN IF THE FEED CAME UP EMPTY
025400 000-HOUSEKEEPING.
025500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025600     DISPLAY "******** BEGIN JOB MTVCFIMP ********".
025700     ACCEPT WS-DATE FROM DATE.
025800     MOVE WS-DATE TO WS-DATE-AREA.
025900     DISPLAY "RUN DATE " WS-DATE-MM "/" WS-DATE-DD "/" WS-DATE-YY.
026000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
026100         SAMPLE-SUMMARY-RECORD.
026200*    SAMPCARD IS OPENED, READ ONCE AND CLOSED RIGHT HERE -- IT IS
026300*    NOT KEPT OPEN FOR THE REST OF THE RUN, THERE IS ONLY EVER
026400*    ONE PARM CARD
026500     OPEN INPUT SAMPCARD.
026600     READ SAMPCARD INTO SAMP-ID
026700         AT END MOVE "*** UNKNOWN SAMPLE ***" TO SAMP-ID
026800     END-READ.
026900     CLOSE SAMPCARD.
027000*    MTDNA RANGE IS FIXED AT 16569 BASES, THE REVISED CAMBRIDGE
027100*    REFERENCE SEQUENCE LENGTH -- NOT A PARM, HARD-CODED HERE
027200     MOVE "1-16569" TO SAMP-RANGE.
027300*    SYSOUT OPENS OUTPUT HERE EVEN THOUGH THE NORMAL PATH NEVER
027400*    WRITES TO IT -- IT ONLY TAKES A RECORD IF THE RUN ABENDS, BUT
027500*    THE OPEN HAS TO HAPPEN NOW SO 1000-ABEND-RTN CAN WRITE TO IT
027600     OPEN INPUT VCFIN.
027700     OPEN OUTPUT SYSOUT.
027800     PERFORM 900-READ-VCFIN THRU 900-EXIT.
027900*    A VCFIN THAT IS EMPTY ON THE VERY FIRST READ MEANS THE FEED
028000*    JOB UPSTREAM PRODUCED NOTHING FOR THIS SAMPLE -- TREATED AS
028100*    AN ABEND RATHER THAN A ZERO-VARIANT SUMMARY
028200     IF NO-MORE-VCFIN
028300         MOVE "EMPTY VCF INPUT FILE" TO ABEND-REASON
028400         GO TO 1000-ABEND-RTN.
028500 000-EXIT.
028600     EXIT.
028700
028800*    ONE PASS OF THIS PARAGRAPH PER GENOTYPE-CALL LINE ON VCFIN --
028900*    RANGE-CHECK THE POSITION, CLASSIFY THE CALL, THEN READ AHEAD
029000*    ONE MORE RECORD SO THE MAINLINE UNTIL TEST AT 100-EXIT KNOWS
029100*    WHETHER THERE IS ANOTHER PASS TO MAKE
029200 100-MAINLINE.
029300     MOVE "100-MAINLINE" TO PARA-NAME.
029400*    STEP 1 OF 3 -- THE RANGE CHECK COMES BEFORE THE CLASSIFY SO A
029500*    BAD POSITION IS FLAGGED EVEN IF THE CALL ITSELF NEVER MAKES
029600*    IT TO A VARIANT (E.G. A REFERENCE CALL)
029700     PERFORM 200-RANGE-CHECK THRU 200-EXIT.
029800*    STEP 2 OF 3 -- CLASSIFY AND EMIT WHATEVER VARIANTS THIS LINE
029900*    PRODUCES
030000     PERFORM 300-CLASSIFY-CALL THRU 300-EXIT.
030100*    STEP 3 OF 3 -- READ AHEAD FOR THE NEXT PASS
030200     PERFORM 900-READ-VCFIN THRU 900-EXIT.
030300 100-EXIT.
030400     EXIT.
030500
030600*    07/18/07 RP -- WAS AN ABEND, NOW A WARNING, REQ HL-281. MTDNA
030700*    IS A CIRCULAR MOLECULE SO A HANDFUL OF CALLERS WRAP THE
030800*    POSITION PAST 16569 -- THAT IS A DATA-QUALITY WARNING, NOT A
030900*    REASON TO KILL THE WHOLE RUN
031000 200-RANGE-CHECK.
031100     MOVE "200-RANGE-CHECK" TO PARA-NAME.
031200     IF VCF-POS > 16569
031300*        DISPLAY THE OFFENDING POSITION SO THE OPERATOR CAN TRACE
031400*        IT BACK TO THE UPSTREAM CALLER THAT PRODUCED IT
031500         DISPLAY "*** WARNING - VCF-POS OUTSIDE 1-16569: " VCF-POS
031600         ADD 1 TO RECORDS-WITH-WARNING.
031700 200-EXIT.
031800     EXIT.
031900
032000*    DISPATCHES ON THE VCF-GT CALL CODE.  ONLY HOM_VAR AND HET
032100*    CALLS PRODUCE A VARIANT -- A REFERENCE CALL (0/0) IS NOT A
032200*    VARIANT AND FALLS THROUGH WITH NO ACTION, WHICH IS CORRECT
032300 300-CLASSIFY-CALL.
032400     MOVE "300-CLASSIFY-CALL" TO PARA-NAME.
032500     IF VCF-GT-HOM-VAR
032600         PERFORM 310-CLASSIFY-HOM-VAR THRU 310-EXIT
032700     ELSE IF VCF-GT-HET
032800         PERFORM 350-CLASSIFY-HET THRU 350-EXIT.
032900*    ANY OTHER CALL CODE (0/0 REFERENCE, OR AN UNCALLED SITE) IS
033000*    NOT A VARIANT -- FALLS THROUGH WITH NO ACTION, ON PURPOSE
033100 300-EXIT.
033200     EXIT.
033300
033400*    THIS RECORD'S REF/ALT LENGTHS DECIDE WHICH KIND OF HOM_VAR
033500*    CALL IT IS -- SAME LENGTH IS A SUBSTITUTION, REF LONGER IS
033600*    A DELETION, ALT LONGER IS AN INSERTION
033700 310-CLASSIFY-HOM-VAR.
033800     MOVE "310-CLASSIFY-HOM-VAR" TO PARA-NAME.
033900*    ALLELLTH TRIMS TRAILING SPACES OFF EACH ALLELE AND HANDS BACK
034000*    ITS TRUE LENGTH -- CALLED TWICE HERE, ONCE PER ALLELE, RATHER
034100*    THAN INLINING THE SCAN SINCE 350-CLASSIFY-HET NEEDS THE SAME
034200*    LOGIC AND THE SUBPROGRAM IS SHARED ACROSS THE SUITE
034300     CALL 'ALLELLTH' USING VCF-REF, WS-REF-LTH.
034400     CALL 'ALLELLTH' USING VCF-ALT, WS-ALT-LTH.
034500*    EQUAL LENGTHS -- ONE OR MORE SUBSTITUTED BASES, NO NET
034600*    INSERTION OR DELETION.  A SINGLE-BASE PAIR GOES THE SHORT WAY
034700*    THROUGH 312, A MULTI-BASE PAIR NEEDS 315'S PER-OFFSET SCAN
034800     IF WS-REF-LTH = WS-ALT-LTH
034900         IF WS-REF-LTH = 1
035000             PERFORM 312-EMIT-SIMPLE-SUB THRU 312-EXIT
035100         ELSE
035200             PERFORM 315-EMIT-COMPLEX-SUB THRU 315-EXIT
035300*    REF LONGER THAN ALT IS A DELETION, ALT LONGER THAN REF IS AN
035400*    INSERTION -- THE TWO REMAINING CASES
035500     ELSE IF WS-REF-LTH > WS-ALT-LTH
035600         PERFORM 320-EMIT-DELETION THRU 320-EXIT
035700     ELSE
035800         PERFORM 330-EMIT-INSERTION THRU 330-EXIT.
035900 310-EXIT.
036000     EXIT.
036100
036200*    A ONE-BASE REF/ALT PAIR -- ALT OF "*" IS A ONE-BASE DELETION
036300*    MARKER, NOT A REAL BASE CALL, REQ HL-247
036400 312-EMIT-SIMPLE-SUB.
036500*    THE ONE-BASE CASE NEEDS NO OFFSET MATH -- VAR-POS IS JUST
036600*    VCF-POS AND VAR-REF IS JUST THE ONE REF BASE
036700     MOVE VCF-POS TO VAR-POS.
036800     MOVE VCF-REF(1:1) TO VAR-REF.
036900*    VAR-TYPE 1 IS HOMOPLASMY, VAR-TYPE 4 IS A DELETION MARKER --
037000*    THE "*" ALT SPELLING MEANS NO BASE CALLED HERE AT ALL
037100     IF VCF-ALT(1:1) = "*"
037200         MOVE 4 TO VAR-TYPE
037300         MOVE "d" TO VAR-BASE
037400     ELSE
037500         MOVE 1 TO VAR-TYPE
037600         MOVE VCF-ALT(1:1) TO VAR-BASE.
037700*    EVERY EMIT PARAGRAPH ENDS THE SAME WAY -- SET THE COVERAGE
037800*    FIELD, THEN ROLL THE FINISHED VARIANT INTO THE SAMPLE TOTALS
037900     PERFORM 390-SET-COVERAGE THRU 390-EXIT.
038000     PERFORM 400-ACCUMULATE-VARIANT THRU 400-EXIT.
038100 312-EXIT.
038200     EXIT.
038300
038400*    04/16/02 TM -- REF AND ALT ARE THE SAME LENGTH BUT MORE THAN
038500*    ONE BASE -- EMIT ONE HOMOPLASMY PER BASE WHERE THEY DIFFER,
038600*    REQ HL-242 (ORIGINAL CODING ONLY CHECKED OFFSET 1)
038700 315-EMIT-COMPLEX-SUB.
038800*    WS-OFFSET WALKS THE STRING ONE BASE AT A TIME, 1 THROUGH
038900*    WS-REF-LTH -- REF AND ALT ARE THE SAME LENGTH HERE SO ONE
039000*    OFFSET COUNTER SERVES BOTH SIDES OF THE COMPARE
039100     MOVE ZERO TO WS-OFFSET.
039200     PERFORM 316-CHECK-ONE-OFFSET THRU 316-EXIT
039300         VARYING WS-OFFSET FROM 1 BY 1
039400             UNTIL WS-OFFSET > WS-REF-LTH.
039500 315-EXIT.
039600     EXIT.
039700
039800 316-CHECK-ONE-OFFSET.
039900*    04/16/02 TM -- ONLY OFFSETS WHERE THE TWO STRINGS ACTUALLY
040000*    DIFFER GET A VARIANT.  VAR-REF IS ALWAYS THE FIRST REF BASE,
040100*    NOT THE BASE AT THIS OFFSET -- THAT IS WHAT ALLELLTH CALLERS
040200*    IN THIS SHOP EXPECT FOR A MULTI-BASE CALL
040300     IF VCF-REF(WS-OFFSET:1) NOT = VCF-ALT(WS-OFFSET:1)
040400*        THE CALLED POSITION SHIFTS BY THE OFFSET SO EACH BASE
040500*        THAT DIFFERS RECORDS ITS OWN TRUE MTDNA COORDINATE, NOT
040600*        JUST THE COORDINATE OF THE FIRST BASE IN THE VCF RECORD
040700         COMPUTE VAR-POS = VCF-POS + WS-OFFSET - 1
040800         MOVE VCF-REF(1:1) TO VAR-REF
040900         MOVE VCF-ALT(WS-OFFSET:1) TO VAR-BASE
041000         MOVE 1 TO VAR-TYPE
041100*        SAME COVERAGE/ACCUMULATE PAIR AS EVERY OTHER EMIT STEP --
041200*        EACH DIFFERING OFFSET IS ITS OWN HOMOPLASMY RECORD
041300         PERFORM 390-SET-COVERAGE THRU 390-EXIT
041400         PERFORM 400-ACCUMULATE-VARIANT THRU 400-EXIT.
041500 316-EXIT.
041600     EXIT.
041700
041800*    REF LONGER THAN ALT -- EMIT ONE DELETION MARKER FOR EACH
041900*    OF THE EXTRA REF BASES, STARTING RIGHT AFTER THE PART OF
042000*    REF THAT ALT STILL COVERS
042100 320-EMIT-DELETION.
042200*    WS-DIFF-LTH IS HOW MANY REF BASES HAVE NO MATCHING ALT BASE
042300*    THAT IS THE COUNT OF DELETION MARKERS THIS CALL PRODUCES
042400     COMPUTE WS-DIFF-LTH = WS-REF-LTH - WS-ALT-LTH.
042500     MOVE ZERO TO WS-OFFSET.
042600     PERFORM 322-EMIT-ONE-DELETION THRU 322-EXIT
042700         VARYING WS-OFFSET FROM 1 BY 1
042800             UNTIL WS-OFFSET > WS-DIFF-LTH.
042900 320-EXIT.
043000     EXIT.
043100
043200 322-EMIT-ONE-DELETION.
043300*    ONE DELETION MARKER PER EXTRA REF BASE, POSITIONED PAST THE
043400*    PART OF REF THAT ALT STILL MATCHES
043500     COMPUTE VAR-POS = VCF-POS + WS-ALT-LTH + WS-OFFSET - 1.
043600*    VAR-REF STAYS THE FIRST REF BASE ON EVERY PASS THROUGH THIS
043700*    PARAGRAPH -- ONLY VAR-POS ADVANCES PER DELETED BASE.  "d" IS
043800*    THIS SHOP'S HOUSE MARKER FOR A DELETED BASE, NOT AN ACTUAL
043900*    CALLED ALLELE
044000     MOVE VCF-REF(1:1) TO VAR-REF.
044100     MOVE "d" TO VAR-BASE.
044200     MOVE 4 TO VAR-TYPE.
044300     PERFORM 390-SET-COVERAGE THRU 390-EXIT.
044400     PERFORM 400-ACCUMULATE-VARIANT THRU 400-EXIT.
044500 322-EXIT.
044600     EXIT.
044700
044800*    ALT LONGER THAN REF -- ONE INSERTION RECORD CARRYING A
044900*    DESCRIPTOR OF "POSITION.1INSERTEDBASES".  09/14/04 KO --
045000*    VAR-INSERTION WAS COMING OUT AS JUST THE BARE INSERTED
045100*    BASES WITH NO POSITION PREFIX -- BUILD THE FULL STRING
045200*    OFF THE ZERO-SUPPRESSED VCF-POS EDIT FIELD.
045300 330-EMIT-INSERTION.
045400*    AN INSERTION IS RECORDED AT THE CALLED POSITION ITSELF, NOT
045500*    OFFSET LIKE A DELETION -- VAR-TYPE 5 TELLS THE SUMMARY STEP
045600*    NOT TO EXPECT A SINGLE VAR-BASE, IT MUST GO LOOK AT
045700*    VAR-INSERTION INSTEAD
045800     MOVE VCF-POS TO VAR-POS.
045900     MOVE VCF-REF(1:1) TO VAR-REF.
046000     MOVE 5 TO VAR-TYPE.
046100*    ZERO HERE IS ONLY A DEFAULT -- 390-SET-COVERAGE BELOW WILL
046200*    OVERWRITE IT FROM VCF-DP WHEN VCF-DP IS PRESENT, SAME AS ANY
046300*    OTHER EMIT PARAGRAPH
046400     MOVE ZERO TO VAR-COVERAGE.
046500*    A ONE-BASE REF MEANS ALT'S WHOLE TAIL PAST THE FIRST BASE IS
046600*    THE INSERTION; A MULTI-BASE REF MEANS ONLY THE PART OF ALT
046700*    PAST REF'S OWN LENGTH IS THE INSERTED MATERIAL
046800     IF WS-REF-LTH = 1
046900         MOVE 2 TO WS-INS-START
047000         COMPUTE WS-INS-LTH = WS-ALT-LTH - 1
047100     ELSE
047200         MOVE 1 TO WS-INS-START
047300         COMPUTE WS-INS-LTH = WS-ALT-LTH - WS-REF-LTH.
047400*    ZERO-SUPPRESS VCF-POS THEN COUNT THE LEADING SPACES SO THE
047500*    STRING BELOW PULLS ONLY THE SIGNIFICANT DIGITS
047600     MOVE VCF-POS TO WS-POS-EDIT.
047700     MOVE ZERO TO WS-POS-LEAD-SP.
047800     INSPECT WS-POS-EDIT TALLYING WS-POS-LEAD-SP
047900         FOR LEADING SPACE.
048000     COMPUTE WS-POS-LTH = 5 - WS-POS-LEAD-SP.
048100     MOVE SPACES TO VAR-INSERTION.
048200     STRING WS-POS-EDIT(WS-POS-LEAD-SP + 1 : WS-POS-LTH)
048300                DELIMITED BY SIZE
048400            ".1" DELIMITED BY SIZE
048500            VCF-ALT(WS-INS-START : WS-INS-LTH) DELIMITED BY SIZE
048600         INTO VAR-INSERTION.
048700     PERFORM 390-SET-COVERAGE THRU 390-EXIT.
048800     PERFORM 400-ACCUMULATE-VARIANT THRU 400-EXIT.
048900 330-EXIT.
049000     EXIT.
049100
049200*    02/11/11 RP -- A "1/2" CALL HAS NO REFERENCE ALLELE AT ALL,
049300*    REQ HL-304.  THIS FEED CARRIES ONLY ONE ALT COLUMN PER LINE
049400*    SO BOTH CALLED ALLELES FALL OUT OF THAT SAME VCF-ALT VALUE
049500 350-CLASSIFY-HET.
049600     MOVE "350-CLASSIFY-HET" TO PARA-NAME.
049700*    NO AF FIELD MEANS THE UPSTREAM CALLER NEVER SCORED A FREQ
049800*    FOR THIS SITE -- SKIP RATHER THAN GUESS AT A HET SPLIT
049900     IF VCF-AF = SPACES
050000         GO TO 350-EXIT.
050100*    A HET CALL CARRIES ONE OR TWO AF VALUES SEPARATED BY A COMMA
050200*    ONE VALUE MEANS THE SECOND ALLELE'S FREQUENCY IS IMPLIED
050300*    (1 MINUS THE FIRST), TWO VALUES MEANS BOTH WERE SCORED
050400     INITIALIZE WS-AF-PART1, WS-AF-PART2.
050500     UNSTRING VCF-AF DELIMITED BY ","
050600         INTO WS-AF-PART1, WS-AF-PART2.
050700     MOVE WS-AF-PART1 TO WS-AF-PART.
050800     PERFORM 360-PARSE-AF-FRACTION THRU 360-EXIT.
050900     MOVE WS-AF-VALUE TO WS-HET-FREQ.
051000     IF WS-AF-PART2 = SPACES
051100         COMPUTE WS-HET-FREQ-2 = 1 - WS-HET-FREQ
051200     ELSE
051300         MOVE WS-AF-PART2 TO WS-AF-PART
051400         PERFORM 360-PARSE-AF-FRACTION THRU 360-EXIT
051500         MOVE WS-AF-VALUE TO WS-HET-FREQ-2.
051600
051700     MOVE VCF-REF(1:1) TO WS-REF-BASE.
051800     MOVE VCF-ALT(1:1) TO WS-ALLELE-ALT.
051900*    02/11/11 RP -- A 1/2 CALL HAS NO REFERENCE ALLELE, SO THE
052000*    SAME ALT VALUE STANDS FOR BOTH CALLED ALLELES; OTHERWISE ONE
052100*    ALLELE IS THE REFERENCE BASE AND THE OTHER IS THE ALT
052200     IF VCF-GT-1-2
052300         MOVE WS-ALLELE-ALT TO WS-ALLELE1
052400         MOVE WS-ALLELE-ALT TO WS-ALLELE2
052500     ELSE
052600         MOVE WS-REF-BASE TO WS-ALLELE1
052700         MOVE WS-ALLELE-ALT TO WS-ALLELE2.
052800*    "*" ON EITHER SIDE OF A HET CALL IS A DELETION MARKER, SAME
052900*    CONVENTION AS THE HOM_VAR SIDE
053000     IF WS-ALLELE1 = "*"
053100         MOVE "d" TO WS-ALLELE1.
053200     IF WS-ALLELE2 = "*"
053300         MOVE "d" TO WS-ALLELE2.
053400
053500*    VAR-TYPE 2 MARKS THIS RECORD AS A HETEROPLASMY FOR SUMMARY
053600*    STEP -- VAR-LEVEL CARRIES THE FIRST PARSED FREQUENCY, THE
053700*    MAJOR/MINOR SPLIT BELOW DECIDES WHICH ALLELE IT BELONGS TO
053800     MOVE VCF-POS TO VAR-POS.
053900     MOVE WS-REF-BASE TO VAR-REF.
054000     MOVE 2 TO VAR-TYPE.
054100     MOVE WS-HET-FREQ TO VAR-LEVEL.
054200*    TRACE LINE FOR THE OPERATOR'S RUN LOG -- LEFT IN SINCE HL-242
054300*    SHOWED A BAD FREQUENCY IS EASIER TO SPOT ON THE CONSOLE THAN
054400*    BY RE-RUNNING WITH A DEBUGGER
054500     MOVE WS-HET-FREQ TO WS-HET-FREQ-EDIT.
054600     DISPLAY "TRACE - HET-FREQ " WS-HET-FREQ-EDIT.
054700
054800*    MAJOR/MINOR ALLELE IS DECIDED BY FREQUENCY, NOT BY WHICH ONE
054900*    IS THE REFERENCE BASE -- WHICHEVER ALLELE CARRIES THE HIGHER
055000*    OF THE TWO PARSED FREQUENCIES IS MAJOR
055100     IF WS-ALLELE1 = WS-REF-BASE
055200         MOVE WS-ALLELE2 TO VAR-BASE
055300         IF WS-HET-FREQ NOT < .5
055400             MOVE WS-ALLELE2 TO VAR-MAJOR
055500             MOVE WS-HET-FREQ TO VAR-MAJOR-LEVEL
055600             MOVE WS-ALLELE1 TO VAR-MINOR
055700             MOVE WS-HET-FREQ-2 TO VAR-MINOR-LEVEL
055800         ELSE
055900             MOVE WS-ALLELE1 TO VAR-MAJOR
056000             MOVE WS-HET-FREQ-2 TO VAR-MAJOR-LEVEL
056100             MOVE WS-ALLELE2 TO VAR-MINOR
056200             MOVE WS-HET-FREQ TO VAR-MINOR-LEVEL
056300     ELSE
056400         MOVE WS-ALLELE1 TO VAR-BASE
056500         MOVE WS-ALLELE1 TO VAR-MAJOR
056600         MOVE WS-HET-FREQ TO VAR-MAJOR-LEVEL
056700         MOVE WS-ALLELE2 TO VAR-MINOR
056800         MOVE WS-HET-FREQ-2 TO VAR-MINOR-LEVEL.
056900
057000     PERFORM 390-SET-COVERAGE THRU 390-EXIT.
057100     PERFORM 400-ACCUMULATE-VARIANT THRU 400-EXIT.
057200 350-EXIT.
057300     EXIT.
057400
057500*    04/16/02 TM -- SPLITS ONE "D.DDD" OR "D.DD" STRING INTO A
057600*    9V999 FRACTION WITHOUT A SITE STANDARD FUNCTION LIBRARY.
057700*    WS-AF-PART IN, WS-AF-VALUE OUT
057800 360-PARSE-AF-FRACTION.
057900*    CLEAR BOTH HALVES FIRST -- A WHOLE-NUMBER AF LIKE "1" WITH NO
058000*    DECIMAL POINT WOULD OTHERWISE LEAVE WS-AF-DEC HOLDING OLD
058100*    THIS WORKING-STORAGE FIELD LAST CONTAINED
058200     MOVE SPACES TO WS-AF-DEC.
058300     MOVE ZERO TO WS-AF-INT.
058400     UNSTRING WS-AF-PART DELIMITED BY "."
058500         INTO WS-AF-INT, WS-AF-DEC.
058600*    "D.DD" LEAVES THE THIRD DECIMAL DIGIT BLANK -- PAD BOTH
058700*    POSSIBLE SHORT FORMS OUT TO THREE DIGITS BEFORE THE REDEFINE
058800*    IS TREATED AS A NUMBER
058900     IF WS-AF-DEC(2:1) = SPACE
059000         MOVE "0" TO WS-AF-DEC(2:1).
059100     IF WS-AF-DEC(3:1) = SPACE
059200         MOVE "0" TO WS-AF-DEC(3:1).
059300     COMPUTE WS-AF-VALUE = WS-AF-INT + (WS-AF-DEC-N / 1000).
059400 360-EXIT.
059500     EXIT.
059600
059700*    COMMON TO ALL FIVE EMIT PARAGRAPHS -- VCF-DP IS SOMETIMES
059800*    BLANK OR NON-NUMERIC ON A POORLY-CALLED SITE, IN WHICH CASE
059900*    VAR-COVERAGE GOES OUT AS ZERO RATHER THAN ABENDING THE RUN
060000 390-SET-COVERAGE.
060100     IF VCF-DP NUMERIC AND VCF-DP > ZERO
060200         MOVE VCF-DP TO VAR-COVERAGE
060300     ELSE
060400         MOVE ZERO TO VAR-COVERAGE.
060500 390-EXIT.
060600     EXIT.
060700
060800*    ONE FINISHED VARIANT ROLLED INTO THE RUNNING SAMPLE-SUMMARY-
060900*    RECORD FOR THIS RUN'S SAMP-ID -- CALLED ONCE OUT OF EVERY
061000*    EMIT PARAGRAPH IN THE 310-330/350 FAMILY, NEVER DIRECTLY
061100*    OFF 300-CLASSIFY-CALL
061200 400-ACCUMULATE-VARIANT.
061300     ADD 1 TO SAMP-AMOUNT-VARIANTS.
061400     ADD 1 TO VARIANTS-EMITTED.
061500     IF VAR-TYPE-HOMOPLASMY
061600         ADD 1 TO SAMP-AMOUNT-HOMOPLASMIES.
061700*    HET COUNT AND ITS FREQUENCY BOTH ACCUMULATE TOGETHER SO
061800*    999-CLEANUP CAN LATER DIVIDE OUT AN AVERAGE HET LEVEL
061900     IF VAR-TYPE-HETEROPLASMY
062000         ADD 1 TO SAMP-AMOUNT-HETEROPLASMIES
062100         ADD VAR-LEVEL TO SAMP-SUM-HET-LEVEL.
062200*    COVERAGE ACCUMULATES ACROSS EVERY VARIANT TYPE ALIKE, HOM
062300*    OR HET, DELETION OR INSERTION
062400     ADD VAR-COVERAGE TO SAMP-SUM-COVERAGE.
062500 400-EXIT.
062600     EXIT.
062700
062800*    READ-AHEAD PARAGRAPH -- CALLED ONCE OUT OF HOUSEKEEPING TO
062900*    PRIME THE FIRST RECORD, THEN ONCE AT THE BOTTOM OF EVERY
063000*    MAINLINE PASS.  AT-END SETS MORE-DATA-SW TO "N", WHICH ENDS
063100*    THE MAINLINE PERFORM UNTIL
063200 900-READ-VCFIN.
063300     READ VCFIN INTO VCF-INPUT-RECORD
063400         AT END MOVE "10" TO IFCODE
063500                 MOVE "N" TO MORE-DATA-SW
063600         GO TO 900-EXIT
063700     END-READ.
063800     ADD 1 TO RECORDS-READ.
063900 900-EXIT.
064000     EXIT.
064100
064200*    DISPLAYS THE RUN'S TOTALS TO SYSOUT -- THIS IS THE ONLY PLACE
064300*    SAMPLE-SUMMARY-RECORD LEAVES THE PROGRAM.  IT IS NOT WRITTEN
064400*    TO A FILE, IT IS PICKED UP OFF THE JOB LOG BY THE OPERATOR
064500*    OR CAPTURED BY THE STEP THAT FEEDS THE HAPLOCHECK VERDICT
064600 999-CLEANUP.
064700     MOVE "999-CLEANUP" TO PARA-NAME.
064800     CLOSE VCFIN, SYSOUT.
064900*    OPERATOR-FACING TOTALS, PLAIN DISPLAYS RATHER THAN A REPORT
065000*    LAYOUT -- THIS RUN'S OUTPUT IS ONE SAMPLE'S NUMBERS, NOT A
065100*    MULTI-SAMPLE LISTING, SO A FORMATTED REPORT WAS NEVER NEEDED
065200     DISPLAY "** SAMPLE ID **".
065300     DISPLAY SAMP-ID.
065400     DISPLAY "** RECORDS READ **".
065500     DISPLAY RECORDS-READ.
065600     DISPLAY "** RECORDS WITH RANGE WARNING **".
065700     DISPLAY RECORDS-WITH-WARNING.
065800     DISPLAY "** VARIANTS EMITTED **".
065900     DISPLAY VARIANTS-EMITTED.
066000*    THE WHOLE GROUP DISPLAYS AT ONCE HERE -- MTCONSUM IS THE
066100*    PROGRAM THAT ACTUALLY PARSES THESE FIELDS BACK APART, SO
066200*    THE LAYOUT MUST MATCH COPYBOOK MTSAMPRC EXACTLY ON BOTH ENDS
066300     DISPLAY "** SAMPLE-SUMMARY-RECORD **".
066400     DISPLAY SAMPLE-SUMMARY-RECORD.
066500     DISPLAY "******** NORMAL END OF JOB MTVCFIMP ********".
066600 999-EXIT.
066700     EXIT.
066800
066900*    ONLY REACHED WHEN VCFIN CAME UP EMPTY -- WRITES THE STANDARD
067000*    ABEND RECORD, FORCES A DIVIDE-BY-ZERO SO THE STEP CONDITION
067100*    CODE SHOWS UP NON-ZERO ON THE JCL, AND LETS THE CALLING
067200*    PROCEDURE'S COND CODE TEST CATCH IT
067300 1000-ABEND-RTN.
067400*    ABENDREC IS THE SAME HOUSE-STANDARD ABEND LAYOUT USED ACROSS
067500*    THE SUITE -- WRITING IT TO SYSOUT LEAVES A RECORD OF WHY THE
067600*    STEP DIED EVEN THOUGH SYSOUT IS OTHERWISE A DISPLAY-ONLY FILE
067700     WRITE SYSOUT-REC FROM ABEND-REC.
067800     CLOSE VCFIN, SYSOUT.
067900     DISPLAY "*** ABNORMAL END OF JOB - MTVCFIMP ***"
068000         UPON CONSOLE.
068100*    THE DIVIDE-BY-ZERO IS DELIBERATE -- IT IS HOW THIS SHOP HAS
068200*    ALWAYS FORCED A NON-ZERO CONDITION CODE OUT OF A STEP THAT HAS       
068300*    NO OTHER WAY TO TELL THE JCL THE RUN FAILED
068400     DIVIDE ZERO-VAL INTO ONE-VAL.
068500
068600
068700
068800
068900
069000
069100
069200
069300
